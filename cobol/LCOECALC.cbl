000100******************************************************************
000200* Author: D R KESSLER
000300* Date: 03-14-87
000400* Purpose: LEVELIZED COST OF ENERGY (LCOE) BATCH ESTIMATOR FOR
000500*        : ENERGY PLANNING SYSTEMS - COMPUTES CAPITAL, O&M,
000600*        : FUEL AND DECOMMISSIONING CASH FLOWS FOR A GENERATING
000700*        : PLANT SCENARIO, DISCOUNTS THEM TO PRESENT YEAR ONE,
000800*        : AND REPORTS THE RESULTING $/MWH LCOE.
000900* Tectonics: COBC
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.    LCOECALC.
001400 AUTHOR.        D R KESSLER.
001500 INSTALLATION.  MIDLAND POWER AND LIGHT CO. - ENERGY PLANNING
001600                 SYSTEMS DIVISION.
001700 DATE-WRITTEN.  03/14/87.
001800 DATE-COMPILED.
001900 SECURITY.      COMPANY CONFIDENTIAL - ENERGY PLANNING SYSTEMS
002000                 DIVISION. NOT FOR DISTRIBUTION OUTSIDE EPS.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* DATE      BY   TICKET     DESCRIPTION
002500*-----------------------------------------------------------------
002600* 03/14/87  DRK  EPS-0112   ORIGINAL CODING - CAPITAL/O&M/FUEL
002700*                           CASH FLOWS AND NPV DISCOUNTING FOR
002800*                           THE COAL-FIRED UNIT 4 STUDY.
002900* 09/02/88  DRK  EPS-0130   ADDED DECOMMISSIONING COST ITEM AND
003000*                           DECOMMISSIONING PHASE TIMELINE FOR
003100*                           THE NUCLEAR SITING STUDY.
003200* 05/17/89  RLP  EPS-0147   CORRECTED COMPOUND DISCOUNT FACTOR -
003300*                           EXPONENT WAS (Y - 1) REGARDLESS OF
003400*                           PRESENT YEAR; NOW (Y - PRESENT-YEAR).
003500* 02/08/90  DRK  EPS-0159   EXPANDED YEARLY-AMOUNT TO 13 DIGITS
003600*                           FOR LARGE CAPITAL PROGRAMS.
003700* 11/02/91  DRK  EPS-0188   ADDED DECOM-COST-FACTOR PARAMETER -
003800*                           DECOMMISSIONING COST NOW DERIVED
003900*                           FROM OVERNIGHT COST, NOT ENTERED.
004000* 09/30/93  DRK  EPS-0205   ADDED PER-ITEM DISCOUNT RATE OVERRIDE
004100*                           WITH FALLBACK TO SCENARIO DEFAULT.
004200* 04/14/94  WTS  EPS-0214   ADDED COST-BREAKDOWN PERCENT-OF-TOTAL
004300*                           COLUMN REQUESTED BY RATE ANALYSIS.
004400* 01/06/95  WTS  EPS-0221   RECORD COUNT DISPLAY AT END OF RUN
004500*                           FOR OPERATIONS LOG RECONCILIATION.
004600* 03/19/96  WTS  EPS-0236   ADDED UPSI-0 TRACE SWITCH FOR RATE
004700*                           ANALYSIS DEBUGGING - NO PRODUCTION
004800*                           IMPACT WHEN OFF.
004900* 06/19/96  WTS  EPS-0240   SPLIT RECORD LAYOUTS OUT TO LCOEHD
005000*                           AND LCOEBD COPY MEMBERS.
005100* 08/11/97  WTS  EPS-0252   REJECT SCENARIOS WITH ZERO OR
005200*                           NEGATIVE PHASE YEARS INSTEAD OF
005300*                           ABENDING ON SUBSCRIPT RANGE.
005400* 12/29/98  JFM  EPS-0261   Y2K - SYSTEM-DATE-AND-TIME EXPANDED
005500*                           TO 4-DIGIT YEAR FOR REPORT HEADER.
005600* 02/11/99  JFM  EPS-0263   Y2K - CONFIRMED NO 2-DIGIT YEAR LOGIC
005700*                           REMAINS IN TIMELINE DERIVATION.
005800* 07/30/01  JFM  EPS-0277   GUARDED LCOE CALCULATION AGAINST
005900*                           ZERO DISCOUNTED PRODUCTION.
006000* 10/04/04  BMK  EPS-0291   ADDED SCENARIO REJECT MESSAGE TEXT
006100*                           TO MATCH RATE CASE FILING FORMAT.
006200* 05/22/08  BMK  EPS-0309   RAISED CONSTRUCTION/OPERATION/DECOM
006300*                           YEAR FIELDS TO 3 DIGITS FOR LONG
006400*                           LIFE EXTENSION STUDIES.
006500*-----------------------------------------------------------------
006600 ENVIRONMENT DIVISION.
006700*-----------------------------------------------------------------
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.   IBM-370.
007000 OBJECT-COMPUTER.   IBM-370.
007100 SPECIAL-NAMES.
007200     C01               IS TOP-OF-FORM                             EPS-0236
007300     UPSI-0            ON  STATUS IS TRACE-SWITCH-ON              EPS-0236
007400                        OFF STATUS IS TRACE-SWITCH-OFF.           EPS-0236
007500*-----------------------------------------------------------------
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800*
007900     SELECT SCENARIO-FILE  ASSIGN TO SCENFILE
008000         ACCESS MODE  IS SEQUENTIAL
008100         FILE STATUS  IS WS-SCENARIO-STATUS.
008200*
008300     SELECT RESULT-FILE    ASSIGN TO RESFILE
008400         ACCESS MODE  IS SEQUENTIAL
008500         FILE STATUS  IS WS-RESULT-STATUS.
008600*-----------------------------------------------------------------
008700 DATA DIVISION.
008800*-----------------------------------------------------------------
008900 FILE SECTION.
009000*
009100 FD  SCENARIO-FILE
009200     RECORD CONTAINS 64 CHARACTERS
009300     RECORDING MODE IS F.
009400*
009500*    SCENARIO PARAMETER RECORD - ONE PER SCENARIO, 64 BYTES WIDE.
009600*
009700 01  SCENARIO-REC.
009800     05  SCN-SCENARIO-ID         PIC X(08).
009900     05  SCN-DISCOUNT-RATE       PIC 9V9(04).
010000     05  SCN-POWER-MWE           PIC 9(05)V9(01).
010100     05  SCN-OVERNIGHT-COST-KWE  PIC 9(06)V9(02).
010200     05  SCN-CONTINGENCY-FACTOR  PIC 9V9(04).
010300     05  SCN-CAPACITY-FACTOR     PIC 9V9(04).
010400     05  SCN-OANDM-COST-MWH      PIC 9(04)V9(02).
010500     05  SCN-FUEL-COST-MWH       PIC 9(04)V9(02).
010600     05  SCN-DECOM-COST-FACTOR   PIC 9V9(04).
010700     05  SCN-CONSTRUCTION-YEARS  PIC 9(03).                       EPS-0309
010800     05  SCN-OPERATION-YEARS     PIC 9(03).                       EPS-0309
010900     05  SCN-DECOM-YEARS         PIC 9(03).                       EPS-0309
011000     05  FILLER                  PIC X(01).
011100*
011200*    DUMP VIEW OF THE SCENARIO RECORD - USED WHEN A SCENARIO IS
011300*    REJECTED BY 205-VALIDATE-SCENARIO SO THE BAD RECORD CAN BE
011400*    DISPLAYED AS ONE STRING RATHER THAN FIELD BY FIELD.  ADDED
011500*    UNDER EPS-0240.
011600*
011700 01  SCENARIO-REC-ALT REDEFINES SCENARIO-REC.
011800     05  SCN-DUMP-LINE           PIC X(64).
011900*
012000 FD  RESULT-FILE
012100     RECORD CONTAINS 132 CHARACTERS
012200     RECORDING MODE IS F.
012300 01  RESULT-REC                     PIC X(132).
012400*-----------------------------------------------------------------
012500 WORKING-STORAGE SECTION.
012600*-----------------------------------------------------------------
012700*    COPY MEMBERS - LCOEHD CARRIES THE REPORT HEADER/LCOE LINES;
012800*    LCOEBD CARRIES THE COST-ITEM TABLE AND BREAKDOWN LINES.
012900*    (SCENARIO-REC ITSELF IS DECLARED IN THE FD ABOVE.)
013000*
013100     COPY LCOEHD.
013200*
013300     COPY LCOEBD.
013400*
013500*-----------------------------------------------------------------
013600*    FILE STATUS AND SWITCHES
013700*-----------------------------------------------------------------
013800 01  WS-SCENARIO-STATUS              PIC X(02) VALUE SPACES.
013900 01  WS-RESULT-STATUS                PIC X(02) VALUE SPACES.
014000*
014100 01  WS-SWITCHES.
014200     05  WS-SCENARIO-EOF-SW          PIC X(01) VALUE 'N'.
014300         88  SCENARIO-EOF                       VALUE 'Y'.
014400     05  WS-SCENARIO-REJECT-SW       PIC X(01) VALUE 'N'.
014500         88  SCENARIO-REJECTED                  VALUE 'Y'.
014600     05  FILLER                      PIC X(02).
014700*
014800*-----------------------------------------------------------------
014900*    RUN DATE/TIME STAMP - FOR THE REPORT HEADER
015000*-----------------------------------------------------------------
015100 01  SYSTEM-DATE-AND-TIME.
015200     05  CURRENT-DATE.
015300         10  CURRENT-CENTURY        PIC 9(02).
015400         10  CURRENT-YEAR-OF-CENT    PIC 9(02).
015500         10  CURRENT-MONTH           PIC 9(02).
015600         10  CURRENT-DAY             PIC 9(02).
015700*
015800*    ALTERNATE NUMERIC VIEW OF THE RUN DATE - KEPT SINCE THE
015900*    Y2K CHANGE (EPS-0261) SO CENTURY AND YEAR CAN BE COMBINED
016000*    INTO ONE 4-DIGIT FIELD WITHOUT A SEPARATE COMPUTE.
016100*
016200     05  CURRENT-DATE-ALT REDEFINES CURRENT-DATE.                 EPS-0261
016300         10  CURRENT-CENTURY-YEAR    PIC 9(04).                   EPS-0261
016400         10  CURRENT-MONTH-DAY       PIC 9(04).                   EPS-0261
016500     05  CURRENT-TIME.
016600         10  CURRENT-HOUR            PIC 9(02).
016700         10  CURRENT-MINUTE          PIC 9(02).
016800         10  CURRENT-SECOND          PIC 9(02).
016900         10  CURRENT-HNDSEC          PIC 9(02).
017000     05  FILLER                      PIC X(04).
017100*
017200*-----------------------------------------------------------------
017300*    DERIVED SCENARIO VALUES (BUSINESS RULES - 210)
017400*-----------------------------------------------------------------
017500 01  WS-DERIVED-VALUES.
017600     05  WS-POWER-KWE               PIC 9(08)V9(01).
017700     05  WS-OVERNIGHT-COST-NET      PIC 9(13)V9(02).
017800     05  WS-OVERNIGHT-COST          PIC 9(13)V9(02).
017900     05  WS-CAPITAL-PER-YEAR        PIC S9(13)V9(02).
018000     05  WS-MWH-PER-YEAR            PIC 9(09)V9(02).
018100     05  WS-OANDM-PER-YEAR          PIC S9(13)V9(02).
018200     05  WS-FUEL-PER-YEAR           PIC S9(13)V9(02).
018300     05  WS-DECOM-COST              PIC 9(13)V9(02).
018400     05  WS-DECOM-PER-YEAR          PIC S9(13)V9(02).
018500     05  FILLER                     PIC X(04).
018600*
018700*    PHASE TIMELINE - PRESENT YEAR IS ALWAYS 1
018800*
018900 01  WS-TIMELINE.
019000     05  WS-PRESENT-YEAR            PIC S9(04) COMP VALUE 1.
019100     05  WS-CONSTRUCT-START         PIC S9(04) COMP.
019200     05  WS-CONSTRUCT-END           PIC S9(04) COMP.
019300     05  WS-OPERATE-START           PIC S9(04) COMP.
019400     05  WS-OPERATE-END             PIC S9(04) COMP.
019500     05  WS-DECOM-START             PIC S9(04) COMP.
019600     05  WS-DECOM-END               PIC S9(04) COMP.
019700     05  FILLER                     PIC X(04).
019800*
019900*-----------------------------------------------------------------
020000*    NPV / DISCOUNTING WORK FIELDS (240-DISCOUNT-ONE-CASH-FLOW)
020100*-----------------------------------------------------------------
020200 01  WS-DISCOUNT-WORK.
020300     05  WS-EFFECTIVE-RATE          PIC 9V9(04).
020400     05  WS-DISCOUNT-FACTOR         PIC 9V9(08).
020500     05  WS-EXPONENT                PIC S9(04) COMP.
020600     05  WS-YEAR                    PIC S9(04) COMP.
020700     05  WS-PERIOD-NPV              PIC S9(13)V9(02).
020800     05  WS-YEAR-TERM               PIC S9(13)V9(02).
020900     05  FILLER                     PIC X(04).
021000*
021100*-----------------------------------------------------------------
021200*    TOTALS AND LCOE RESULT (250/260)
021300*-----------------------------------------------------------------
021400 01  WS-RESULT-VALUES.
021500     05  WS-TOTAL-DISCOUNTED-EXP    PIC S9(13)V9(02).
021600     05  WS-DISCOUNTED-PRODUCTION   PIC S9(13)V9(02).
021700     05  WS-LCOE                    PIC S9(07)V9(02).
021800     05  WS-LCOE-RATE-PCT           PIC 9(03)V9(02).
021900     05  FILLER                     PIC X(04).
022000*
022100*-----------------------------------------------------------------
022200*    SUBSCRIPTS AND COUNTERS - ALL BINARY PER SHOP STANDARD
022300*-----------------------------------------------------------------
022400 01  WS-COUNTERS                    COMP.
022500     05  WS-ITEM-SUB                PIC S9(04).
022600     05  WS-SCENARIOS-READ          PIC S9(07).
022700     05  WS-SCENARIOS-WRITTEN       PIC S9(07).
022800     05  WS-SCENARIOS-REJECTED      PIC S9(07).
022900     05  FILLER                     PIC X(04) USAGE DISPLAY.
023000*
023100*-----------------------------------------------------------------
023200*    LITERALS
023300*-----------------------------------------------------------------
023400 01  WS-ITEM-NAMES.
023500     05  FILLER   PIC X(16) VALUE 'CAPITAL'.
023600     05  FILLER   PIC X(16) VALUE 'O&M'.
023700     05  FILLER   PIC X(16) VALUE 'FUEL'.
023800     05  FILLER   PIC X(16) VALUE 'DECOMMISSIONING'.
023900     05  FILLER   PIC X(16) VALUE 'REVENUE-MWH'.
024000 01  WS-ITEM-NAME-TABLE REDEFINES WS-ITEM-NAMES.
024100     05  WS-ITEM-NAME-ENT   PIC X(16) OCCURS 5 TIMES.
024200*
024300 01  WS-REJECT-MESSAGE              PIC X(60)                     EPS-0291
024400                 VALUE 'INVALID FORMAT FOR EXPENSE DATA'.         EPS-0291
024500*
024600*-----------------------------------------------------------------
024700 PROCEDURE DIVISION.
024800*-----------------------------------------------------------------
024900 000-MAIN.
025000*
025100     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.
025200     ACCEPT CURRENT-TIME FROM TIME.
025300*
025400     DISPLAY '*****************************************'.
025500     DISPLAY 'LCOECALC - LEVELIZED COST OF ENERGY BATCH'.
025600     DISPLAY '*****************************************'.
025700*
025800     PERFORM 100-OPEN-FILES.
025900     PERFORM 110-READ-SCENARIO THRU 110-EXIT.
026000*
026100     PERFORM 200-PROCESS-SCENARIO THRU 200-EXIT
026200         UNTIL SCENARIO-EOF.
026300*
026400     DISPLAY 'SCENARIOS READ:     ' WS-SCENARIOS-READ.            EPS-0221
026500     DISPLAY 'SCENARIOS WRITTEN:  ' WS-SCENARIOS-WRITTEN.         EPS-0221
026600     DISPLAY 'SCENARIOS REJECTED: ' WS-SCENARIOS-REJECTED.        EPS-0221
026700*
026800     PERFORM 900-CLOSE-FILES.
026900*
027000     STOP RUN.
027100*
027200*-----------------------------------------------------------------
027300 100-OPEN-FILES.
027400*-----------------------------------------------------------------
027500     OPEN INPUT  SCENARIO-FILE.
027600     IF WS-SCENARIO-STATUS NOT = '00'
027700         DISPLAY 'LCOECALC - ERROR OPENING SCENARIO FILE, '
027800                 'STATUS = ' WS-SCENARIO-STATUS
027900         MOVE 16 TO RETURN-CODE
028000         STOP RUN
028100     END-IF.
028200*
028300     OPEN OUTPUT RESULT-FILE.
028400     IF WS-RESULT-STATUS NOT = '00'
028500         DISPLAY 'LCOECALC - ERROR OPENING RESULT FILE, '
028600                 'STATUS = ' WS-RESULT-STATUS
028700         MOVE 16 TO RETURN-CODE
028800         STOP RUN
028900     END-IF.
029000*
029100 100-EXIT.
029200     EXIT.
029300*
029400*-----------------------------------------------------------------
029500 110-READ-SCENARIO.
029600*-----------------------------------------------------------------
029700     READ SCENARIO-FILE
029800         AT END
029900             MOVE 'Y' TO WS-SCENARIO-EOF-SW
030000             GO TO 110-EXIT
030100     END-READ.
030200     ADD 1 TO WS-SCENARIOS-READ.
030300*
030400 110-EXIT.
030500     EXIT.
030600*
030700*-----------------------------------------------------------------
030800 200-PROCESS-SCENARIO.
030900*-----------------------------------------------------------------
031000     MOVE 'N' TO WS-SCENARIO-REJECT-SW.
031100*
031200     PERFORM 205-VALIDATE-SCENARIO THRU 205-EXIT.
031300     IF SCENARIO-REJECTED
031400         PERFORM 290-REJECT-SCENARIO THRU 290-EXIT
031500         GO TO 200-READ-NEXT
031600     END-IF.
031700*
031800     PERFORM 210-DERIVE-SCENARIO-VALUES THRU 210-EXIT.
031900     IF TRACE-SWITCH-ON                                           EPS-0236
032000         PERFORM 895-DISPLAY-TRACE THRU 895-EXIT                  EPS-0236
032100     END-IF.
032200     PERFORM 220-BUILD-COST-ITEM-TABLE THRU 220-EXIT.
032300     PERFORM 230-DISCOUNT-COST-ITEMS THRU 230-EXIT.
032400     PERFORM 250-CALCULATE-LCOE THRU 250-EXIT.
032500     IF SCENARIO-REJECTED
032600         PERFORM 290-REJECT-SCENARIO THRU 290-EXIT
032700         GO TO 200-READ-NEXT
032800     END-IF.
032900     PERFORM 260-CALCULATE-SHARES THRU 260-EXIT.
033000     PERFORM 300-WRITE-RESULT-REPORT THRU 300-EXIT.
033100     ADD 1 TO WS-SCENARIOS-WRITTEN.
033200*
033300 200-READ-NEXT.
033400     PERFORM 110-READ-SCENARIO THRU 110-EXIT.
033500*
033600 200-EXIT.
033700     EXIT.
033800*
033900*-----------------------------------------------------------------
034000 205-VALIDATE-SCENARIO.
034100*-----------------------------------------------------------------
034200*    A SCENARIO WHOSE PHASE YEARS DO NOT FORM A USABLE (START,
034300*    END, AMOUNT) SPAN FOR EVERY COST ITEM IS OUT-OF-FORM AND
034400*    IS REJECTED RATHER THAN ALLOWED TO DRIVE A ZERO-LENGTH OR
034500*    NEGATIVE CASH FLOW.  ADDED UNDER EPS-0252 AFTER A BAD
034600*    TEST DECK SCENARIO (ZERO OPERATION YEARS) ABENDED ON A
034700*    SUBSCRIPT RANGE CHECK.
034800*
034900     IF SCN-CONSTRUCTION-YEARS = 0                                EPS-0252
035000         OR SCN-OPERATION-YEARS = 0                               EPS-0252
035100         OR SCN-DECOM-YEARS = 0                                   EPS-0252
035200         MOVE 'Y' TO WS-SCENARIO-REJECT-SW                        EPS-0252
035300     END-IF.
035400*
035500 205-EXIT.
035600     EXIT.
035700*
035800*-----------------------------------------------------------------
035900 210-DERIVE-SCENARIO-VALUES.
036000*-----------------------------------------------------------------
036100*    SCENARIO DERIVATIONS - SEE EPS RATE CASE METHODOLOGY MEMO.
036200*
036300     COMPUTE WS-POWER-KWE ROUNDED =
036400         SCN-POWER-MWE * 1000.
036500*
036600     COMPUTE WS-OVERNIGHT-COST-NET ROUNDED =
036700         SCN-OVERNIGHT-COST-KWE * WS-POWER-KWE.
036800*
036900     COMPUTE WS-OVERNIGHT-COST ROUNDED =
037000         WS-OVERNIGHT-COST-NET *
037100             (1 + SCN-CONTINGENCY-FACTOR).
037200*
037300     COMPUTE WS-CAPITAL-PER-YEAR ROUNDED =
037400         WS-OVERNIGHT-COST / SCN-CONSTRUCTION-YEARS.
037500*
037600     COMPUTE WS-MWH-PER-YEAR ROUNDED =
037700         8760 * SCN-POWER-MWE * SCN-CAPACITY-FACTOR.
037800*
037900     COMPUTE WS-OANDM-PER-YEAR ROUNDED =
038000         SCN-OANDM-COST-MWH * WS-MWH-PER-YEAR.
038100*
038200     COMPUTE WS-FUEL-PER-YEAR ROUNDED =
038300         SCN-FUEL-COST-MWH * WS-MWH-PER-YEAR.
038400*
038500     COMPUTE WS-DECOM-COST ROUNDED =                              EPS-0188
038600         SCN-DECOM-COST-FACTOR * WS-OVERNIGHT-COST.               EPS-0188
038700*
038800     COMPUTE WS-DECOM-PER-YEAR ROUNDED =                          EPS-0188
038900         WS-DECOM-COST / SCN-DECOM-YEARS.                         EPS-0188
039000*
039100*    PHASE TIMELINE - PRESENT YEAR (WS-PRESENT-YEAR) IS 1
039200*
039300     MOVE WS-PRESENT-YEAR TO WS-CONSTRUCT-START.
039400     COMPUTE WS-CONSTRUCT-END =
039500         WS-CONSTRUCT-START + SCN-CONSTRUCTION-YEARS - 1.
039600*
039700     COMPUTE WS-OPERATE-START = WS-CONSTRUCT-END + 1.
039800     COMPUTE WS-OPERATE-END =
039900         WS-OPERATE-START + SCN-OPERATION-YEARS - 1.
040000*
040100     COMPUTE WS-DECOM-START = WS-OPERATE-END + 1.
040200     COMPUTE WS-DECOM-END =
040300         WS-DECOM-START + SCN-DECOM-YEARS - 1.
040400*
040500 210-EXIT.
040600     EXIT.
040700*
040800*-----------------------------------------------------------------
040900 220-BUILD-COST-ITEM-TABLE.
041000*-----------------------------------------------------------------
041100*    LOADS THE FIVE-ROW CASH-FLOW TABLE - ONE ROW PER COST ITEM
041200*    PLUS THE REVENUE (MWH) STREAM.  A ZERO ITEM RATE MEANS
041300*    "USE THE SCENARIO DEFAULT RATE" - SEE 240.
041400*
041500     MOVE ZERO TO WS-ITEM-SUB.
041600*
041700     ADD 1 TO WS-ITEM-SUB.
041800     MOVE WS-ITEM-NAME-ENT(WS-ITEM-SUB)
041900                             TO CIT-ITEM-NAME(WS-ITEM-SUB).
042000     MOVE WS-CONSTRUCT-START TO CIT-START-YEAR(WS-ITEM-SUB).
042100     MOVE WS-CONSTRUCT-END   TO CIT-END-YEAR(WS-ITEM-SUB).
042200     MOVE WS-CAPITAL-PER-YEAR TO CIT-YEARLY-AMOUNT(WS-ITEM-SUB).
042300     MOVE ZERO               TO CIT-DISCOUNT-RATE(WS-ITEM-SUB).
042400*
042500     ADD 1 TO WS-ITEM-SUB.
042600     MOVE WS-ITEM-NAME-ENT(WS-ITEM-SUB)
042700                             TO CIT-ITEM-NAME(WS-ITEM-SUB).
042800     MOVE WS-OPERATE-START   TO CIT-START-YEAR(WS-ITEM-SUB).
042900     MOVE WS-OPERATE-END     TO CIT-END-YEAR(WS-ITEM-SUB).
043000     MOVE WS-OANDM-PER-YEAR  TO CIT-YEARLY-AMOUNT(WS-ITEM-SUB).
043100     MOVE ZERO               TO CIT-DISCOUNT-RATE(WS-ITEM-SUB).
043200*
043300     ADD 1 TO WS-ITEM-SUB.
043400     MOVE WS-ITEM-NAME-ENT(WS-ITEM-SUB)
043500                             TO CIT-ITEM-NAME(WS-ITEM-SUB).
043600     MOVE WS-OPERATE-START   TO CIT-START-YEAR(WS-ITEM-SUB).
043700     MOVE WS-OPERATE-END     TO CIT-END-YEAR(WS-ITEM-SUB).
043800     MOVE WS-FUEL-PER-YEAR   TO CIT-YEARLY-AMOUNT(WS-ITEM-SUB).
043900     MOVE ZERO               TO CIT-DISCOUNT-RATE(WS-ITEM-SUB).
044000*
044100     ADD 1 TO WS-ITEM-SUB.
044200     MOVE WS-ITEM-NAME-ENT(WS-ITEM-SUB)
044300                             TO CIT-ITEM-NAME(WS-ITEM-SUB).
044400     MOVE WS-DECOM-START     TO CIT-START-YEAR(WS-ITEM-SUB).
044500     MOVE WS-DECOM-END       TO CIT-END-YEAR(WS-ITEM-SUB).
044600     MOVE WS-DECOM-PER-YEAR  TO CIT-YEARLY-AMOUNT(WS-ITEM-SUB).
044700     MOVE ZERO               TO CIT-DISCOUNT-RATE(WS-ITEM-SUB).
044800*
044900     ADD 1 TO WS-ITEM-SUB.
045000     MOVE WS-ITEM-NAME-ENT(WS-ITEM-SUB)
045100                             TO CIT-ITEM-NAME(WS-ITEM-SUB).
045200     MOVE WS-OPERATE-START   TO CIT-START-YEAR(WS-ITEM-SUB).
045300     MOVE WS-OPERATE-END     TO CIT-END-YEAR(WS-ITEM-SUB).
045400     MOVE WS-MWH-PER-YEAR    TO CIT-YEARLY-AMOUNT(WS-ITEM-SUB).
045500     MOVE ZERO               TO CIT-DISCOUNT-RATE(WS-ITEM-SUB).
045600*
045700 220-EXIT.
045800     EXIT.
045900*
046000*-----------------------------------------------------------------
046100 230-DISCOUNT-COST-ITEMS.
046200*-----------------------------------------------------------------
046300*    DISCOUNTS EACH ROW OF THE TABLE TO THE PRESENT YEAR AND
046400*    ACCUMULATES THE FOUR EXPENSE ROWS INTO THE GRAND TOTAL.
046500*    ROW 5 (REVENUE-MWH) IS DISCOUNTED HERE TOO BUT IS NOT PART
046600*    OF THE EXPENSE TOTAL - IT FEEDS 250 DIRECTLY.
046700*
046800     MOVE ZERO TO WS-TOTAL-DISCOUNTED-EXP.
046900     MOVE ZERO TO WS-ITEM-SUB.
047000*
047100     PERFORM 240-DISCOUNT-ONE-CASH-FLOW THRU 240-EXIT
047200         VARYING WS-ITEM-SUB FROM 1 BY 1
047300             UNTIL WS-ITEM-SUB > 5.
047400*
047500     MOVE ZERO TO WS-ITEM-SUB.
047600     PERFORM 235-ADD-TO-EXPENSE-TOTAL THRU 235-EXIT
047700         VARYING WS-ITEM-SUB FROM 1 BY 1
047800             UNTIL WS-ITEM-SUB > 4.
047900*
048000     MOVE CIT-DISCOUNTED-TOTAL(5) TO WS-DISCOUNTED-PRODUCTION.
048100*
048200 230-EXIT.
048300     EXIT.
048400*
048500*-----------------------------------------------------------------
048600 235-ADD-TO-EXPENSE-TOTAL.
048700*-----------------------------------------------------------------
048800     ADD CIT-DISCOUNTED-TOTAL(WS-ITEM-SUB)
048900                                 TO WS-TOTAL-DISCOUNTED-EXP.
049000*
049100 235-EXIT.
049200     EXIT.
049300*
049400*-----------------------------------------------------------------
049500 240-DISCOUNT-ONE-CASH-FLOW.
049600*-----------------------------------------------------------------
049700*    NPV ENGINE - FOR ONE TABLE ROW, SUMS A / (1+R)**(Y-P) OVER
049800*    EVERY YEAR Y FROM CIT-START-YEAR TO CIT-END-YEAR.  A ROW
049900*    RATE OF ZERO MEANS "USE THE SCENARIO DEFAULT RATE"
050000*    (EPS-0205) - THE SOURCE TREATS 0.0 AS UNSET.
050100*
050200     IF CIT-DISCOUNT-RATE(WS-ITEM-SUB) = ZERO                     EPS-0205
050300         MOVE SCN-DISCOUNT-RATE TO WS-EFFECTIVE-RATE              EPS-0205
050400     ELSE
050500         MOVE CIT-DISCOUNT-RATE(WS-ITEM-SUB) TO WS-EFFECTIVE-RATE EPS-0205
050600     END-IF.
050700*
050800     MOVE ZERO TO WS-PERIOD-NPV.
050900     MOVE CIT-START-YEAR(WS-ITEM-SUB) TO WS-YEAR.
051000*
051100     PERFORM 245-ADD-ONE-YEAR-TERM THRU 245-EXIT
051200         UNTIL WS-YEAR > CIT-END-YEAR(WS-ITEM-SUB).
051300*
051400     MOVE WS-PERIOD-NPV TO CIT-DISCOUNTED-TOTAL(WS-ITEM-SUB).
051500*
051600 240-EXIT.
051700     EXIT.
051800*
051900*-----------------------------------------------------------------
052000 245-ADD-ONE-YEAR-TERM.
052100*-----------------------------------------------------------------
052200*    ONE TERM OF THE NPV SUMMATION - EXPONENT IS AN INTEGER
052300*    NUMBER OF PERIODS, (Y - PRESENT-YEAR); SEE EPS-0147.
052400*
052500     COMPUTE WS-EXPONENT = WS-YEAR - WS-PRESENT-YEAR.
052600*
052700     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
052800         1 / ((1 + WS-EFFECTIVE-RATE) ** WS-EXPONENT).
052900*
053000     COMPUTE WS-YEAR-TERM ROUNDED =
053100         CIT-YEARLY-AMOUNT(WS-ITEM-SUB) * WS-DISCOUNT-FACTOR.
053200*
053300     ADD WS-YEAR-TERM TO WS-PERIOD-NPV.
053400     ADD 1 TO WS-YEAR.
053500*
053600 245-EXIT.
053700     EXIT.
053800*
053900*-----------------------------------------------------------------
054000 250-CALCULATE-LCOE.
054100*-----------------------------------------------------------------
054200*    LCOE = TOTAL DISCOUNTED EXPENSE / DISCOUNTED PRODUCTION.
054300*    A VALID SCENARIO (OPERATION YEARS >= 1, PRODUCTION > 0)
054400*    NEVER DIVIDES BY ZERO HERE - IF IT DOES, THE SCENARIO IS
054500*    A FATAL INPUT ERROR AND IS REJECTED (EPS-0277).
054600*
054700     IF WS-DISCOUNTED-PRODUCTION = ZERO                           EPS-0277
054800         MOVE 'Y' TO WS-SCENARIO-REJECT-SW                        EPS-0277
054900         GO TO 250-EXIT                                           EPS-0277
055000     END-IF.
055100*
055200     COMPUTE WS-LCOE ROUNDED =
055300         WS-TOTAL-DISCOUNTED-EXP / WS-DISCOUNTED-PRODUCTION.
055400*
055500     COMPUTE WS-LCOE-RATE-PCT ROUNDED =
055600         SCN-DISCOUNT-RATE * 100.
055700*
055800 250-EXIT.
055900     EXIT.
056000*
056100*-----------------------------------------------------------------
056200 260-CALCULATE-SHARES.
056300*-----------------------------------------------------------------
056400     MOVE ZERO TO WS-ITEM-SUB.
056500     PERFORM 265-CALCULATE-ONE-SHARE THRU 265-EXIT
056600         VARYING WS-ITEM-SUB FROM 1 BY 1
056700             UNTIL WS-ITEM-SUB > 4.
056800*
056900 260-EXIT.
057000     EXIT.
057100*
057200*-----------------------------------------------------------------
057300 265-CALCULATE-ONE-SHARE.
057400*-----------------------------------------------------------------
057500     COMPUTE CIT-SHARE-PCT(WS-ITEM-SUB) ROUNDED =                 EPS-0214
057600         CIT-DISCOUNTED-TOTAL(WS-ITEM-SUB) /                      EPS-0214
057700             WS-TOTAL-DISCOUNTED-EXP * 100.                       EPS-0214
057800*
057900 265-EXIT.
058000     EXIT.
058100*
058200*-----------------------------------------------------------------
058300 290-REJECT-SCENARIO.
058400*-----------------------------------------------------------------
058500     ADD 1 TO WS-SCENARIOS-REJECTED.
058600     DISPLAY 'LCOECALC - ' WS-REJECT-MESSAGE.                     EPS-0291
058700     DISPLAY 'LCOECALC - REJECTED RECORD: ' SCN-DUMP-LINE.
058800*
058900 290-EXIT.
059000     EXIT.
059100*
059200*-----------------------------------------------------------------
059300 300-WRITE-RESULT-REPORT.
059400*-----------------------------------------------------------------
059500     PERFORM 800-STAMP-RUN-DATE THRU 800-EXIT.
059600*
059700     MOVE SCN-SCENARIO-ID   TO RPT-HDR-SCENARIO-ID.
059800     MOVE RPT-HEADER-LINE   TO RESULT-REC.
059900     WRITE RESULT-REC AFTER ADVANCING TOP-OF-FORM.
060000*
060100     MOVE WS-LCOE-RATE-PCT  TO RPT-LCOE-RATE-PCT.
060200     MOVE WS-LCOE           TO RPT-LCOE-AMOUNT.
060300     MOVE RPT-LCOE-LINE     TO RESULT-REC.
060400     WRITE RESULT-REC AFTER ADVANCING 2 LINES.
060500*
060600     MOVE ZERO TO WS-ITEM-SUB.
060700     PERFORM 310-WRITE-ONE-BREAKDOWN-LINE THRU 310-EXIT
060800         VARYING WS-ITEM-SUB FROM 1 BY 1
060900             UNTIL WS-ITEM-SUB > 4.
061000*
061100     MOVE 'TOTAL DISCOUNTED EXPENSE'  TO RPT-TOT-LITERAL.
061200     MOVE WS-TOTAL-DISCOUNTED-EXP     TO RPT-TOT-AMOUNT.
061300     MOVE 100.00                      TO RPT-TOT-SHARE.
061400     MOVE RPT-TOTAL-LINE               TO RESULT-REC.
061500     WRITE RESULT-REC AFTER ADVANCING 1 LINE.
061600*
061700 300-EXIT.
061800     EXIT.
061900*
062000*-----------------------------------------------------------------
062100 310-WRITE-ONE-BREAKDOWN-LINE.
062200*-----------------------------------------------------------------
062300     MOVE CIT-ITEM-NAME(WS-ITEM-SUB)        TO RPT-DET-ITEM-NAME.
062400     MOVE CIT-DISCOUNTED-TOTAL(WS-ITEM-SUB)  TO RPT-DET-AMOUNT.
062500     MOVE CIT-SHARE-PCT(WS-ITEM-SUB)          TO RPT-DET-SHARE.
062600     MOVE RPT-DETAIL-LINE                    TO RESULT-REC.
062700     WRITE RESULT-REC AFTER ADVANCING 1 LINE.
062800*
062900 310-EXIT.
063000     EXIT.
063100*
063200*-----------------------------------------------------------------
063300 800-STAMP-RUN-DATE.
063400*-----------------------------------------------------------------
063500*    RUN DATE FOR THE REPORT HEADER - EXPANDED TO A 4-DIGIT
063600*    YEAR UNDER EPS-0261 (Y2K); MM/DD/YY DISPLAY KEPT FOR THE
063700*    PRINTED FORM SINCE RATE CASE EXHIBITS USE A 2-DIGIT YEAR.
063800*
063900     MOVE CURRENT-MONTH          TO RPT-HDR-MM.
064000     MOVE CURRENT-DAY            TO RPT-HDR-DD.
064100     MOVE CURRENT-YEAR-OF-CENT   TO RPT-HDR-YY.
064200*
064300 800-EXIT.
064400     EXIT.
064500*
064600*-----------------------------------------------------------------
064700 895-DISPLAY-TRACE.
064800*-----------------------------------------------------------------
064900*    UPSI-0 TRACE SWITCH (EPS-0236) - SET VIA JCL PARM FOR RATE
065000*    ANALYSIS DEBUGGING ONLY; OFF IN NORMAL PRODUCTION RUNS.
065100*
065200     DISPLAY 'TRACE SCN=' SCN-SCENARIO-ID
065300             ' OVERNIGHT=' WS-OVERNIGHT-COST
065400             ' MWH/YR='    WS-MWH-PER-YEAR.
065500*
065600 895-EXIT.
065700     EXIT.
065800*
065900*-----------------------------------------------------------------
066000 900-CLOSE-FILES.
066100*-----------------------------------------------------------------
066200     CLOSE SCENARIO-FILE.
066300     CLOSE RESULT-FILE.
066400*
066500 900-EXIT.
066600     EXIT.
066700*
066800 END PROGRAM LCOECALC.
