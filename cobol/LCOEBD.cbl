000100*****************************************************************
000200* LCOEBD  -  COST/REVENUE TABLE AND BREAKDOWN REPORT LINES
000300*-----------------------------------------------------------------
000400* COPY MEMBER - ENERGY PLANNING SYSTEMS DIVISION
000500* CARRIES   : WS-COST-ITEM-TABLE (5-ROW CASH FLOW WORK TABLE)
000600*           : RPT-DETAIL-LINE / RPT-TOTAL-LINE (WORKING STORAGE)
000700*-----------------------------------------------------------------
000800* CHANGE LOG
000900* 03/14/87  DRK  EPS-0112   ORIGINAL CODING
001000* 09/30/93  DRK  EPS-0205   ADDED CIT-DISCOUNT-RATE OVERRIDE
001100* 06/19/96  WTS  EPS-0240   ADDED RPT-TOTAL-LINE REDEFINE
001200*****************************************************************
001300*
001400*    COST / REVENUE CASH-FLOW WORK TABLE - ROWS 1-4 ARE THE
001500*    EXPENSE ITEMS (CAPITAL, O&M, FUEL, DECOMMISSIONING),
001600*    ROW 5 IS THE MWH PRODUCTION (REVENUE) STREAM.
001700*
001800 01  WS-COST-ITEM-TABLE                 VALUE ZERO.
001900     05  WS-COST-ITEM-ENTRY  OCCURS 5 TIMES.
002000         10  CIT-ITEM-NAME           PIC X(16).
002100         10  CIT-START-YEAR          PIC S9(04) COMP.
002200         10  CIT-END-YEAR            PIC S9(04) COMP.
002300         10  CIT-YEARLY-AMOUNT       PIC S9(13)V9(02).
002400         10  CIT-DISCOUNT-RATE       PIC 9V9(04).                 EPS-0205
002500         10  CIT-DISCOUNTED-TOTAL    PIC S9(13)V9(02).
002600         10  CIT-SHARE-PCT           PIC 9(03)V9(02).
002700         10  FILLER                  PIC X(04).
002800*
002900*    COST-BREAKDOWN DETAIL LINE - ONE PER COST ITEM
003000*
003100 01  RPT-DETAIL-LINE.
003200     05  RPT-DET-ITEM-NAME       PIC X(16).
003300     05  FILLER                  PIC X(02) VALUE SPACES.
003400     05  RPT-DET-SIGN            PIC X(01) VALUE '$'.
003500     05  RPT-DET-AMOUNT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
003600     05  FILLER                  PIC X(02) VALUE SPACES.
003700     05  RPT-DET-SHARE           PIC ZZ9.99.
003800     05  RPT-DET-PCT-SIGN        PIC X(01) VALUE '%'.
003900     05  FILLER                  PIC X(84).
004000*
004100*    COST-BREAKDOWN TOTAL LINE - GRAND TOTAL, SAME SLOT AS THE
004200*    DETAIL LINE SO THE SAME WRITE-THE-RECORD LOGIC SERVES BOTH.
004300*
004400 01  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.                    EPS-0240
004500     05  RPT-TOT-LITERAL         PIC X(18).                       EPS-0240
004600     05  RPT-TOT-SIGN            PIC X(01) VALUE '$'.             EPS-0240
004700     05  RPT-TOT-AMOUNT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.        EPS-0240
004800     05  FILLER                  PIC X(02) VALUE SPACES.          EPS-0240
004900     05  RPT-TOT-SHARE           PIC ZZ9.99.                      EPS-0240
005000     05  RPT-TOT-PCT-SIGN        PIC X(01) VALUE '%'.             EPS-0240
005100     05  FILLER                  PIC X(84).                       EPS-0240
005200*
