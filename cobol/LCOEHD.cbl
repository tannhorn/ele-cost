000100*****************************************************************
000200* LCOEHD  -  REPORT HEADER AND LCOE RESULT LINES
000300*-----------------------------------------------------------------
000400* COPY MEMBER - ENERGY PLANNING SYSTEMS DIVISION
000500* CARRIES   : RPT-HEADER-LINE / RPT-LCOE-LINE (WORKING STORAGE)
000600*           : MOVED TO RESULT-REC AND WRITTEN BY 300- IN
000700*           : LCOECALC.
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000* 03/14/87  DRK  EPS-0112   ORIGINAL CODING
001100* 06/19/96  WTS  EPS-0240   SPLIT OUT OF LCOECALC INTO ITS OWN
001200*                           COPY MEMBER
001300*****************************************************************
001400*
001500*    REPORT HEADER LINE - ONE PER SCENARIO, PRINTED AT TOP-OF-FORM
001600*
001700 01  RPT-HEADER-LINE.                                             EPS-0240
001800     05  RPT-HDR-LIT1            PIC X(20)                        EPS-0240
001900                                 VALUE 'LCOE REPORT FOR SCN'.     EPS-0240
002000     05  FILLER                  PIC X(01) VALUE SPACE.           EPS-0240
002100     05  RPT-HDR-SCENARIO-ID     PIC X(08).                       EPS-0240
002200     05  RPT-HDR-LIT2            PIC X(10) VALUE '  RUN DATE'.    EPS-0240
002300     05  FILLER                  PIC X(01) VALUE SPACE.           EPS-0240
002400     05  RPT-HDR-MM              PIC 99.                          EPS-0240
002500     05  FILLER                  PIC X(01) VALUE '/'.             EPS-0240
002600     05  RPT-HDR-DD              PIC 99.                          EPS-0240
002700     05  FILLER                  PIC X(01) VALUE '/'.             EPS-0240
002800     05  RPT-HDR-YY              PIC 99.                          EPS-0240
002900     05  FILLER                  PIC X(84).                       EPS-0240
003000*
003100*    LCOE RESULT LINE - THE HEADLINE NUMBER FOR THE SCENARIO
003200*
003300 01  RPT-LCOE-LINE.                                               EPS-0240
003400     05  RPT-LCOE-LIT            PIC X(29)                        EPS-0240
003500                         VALUE 'LCOE WITH A DISCOUNT RATE OF'.    EPS-0240
003600     05  FILLER                  PIC X(01) VALUE SPACE.           EPS-0240
003700     05  RPT-LCOE-RATE-PCT       PIC ZZ9.99.                      EPS-0240
003800     05  RPT-LCOE-LIT2           PIC X(03) VALUE '%: '.           EPS-0240
003900     05  RPT-LCOE-SIGN           PIC X(01) VALUE '$'.             EPS-0240
004000     05  RPT-LCOE-AMOUNT         PIC Z,ZZZ,ZZ9.99.                EPS-0240
004100     05  RPT-LCOE-LIT3           PIC X(05) VALUE '/MWH '.         EPS-0240
004200     05  FILLER                  PIC X(75).                       EPS-0240
004300*
